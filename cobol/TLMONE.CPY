000100******************************************************************
000200*              TLMONE  -  TABLA DE MONEDAS HABILITADAS           *
000300******************************************************************
000400*   LLAVE DE ACCESO          : TLMN-COD-MONEDA (UNICA)           *
000500*   USO                      : TABLA MAESTRA, SE CARGA COMPLETA  *
000600*                              EN MEMORIA AL INICIO DEL PROCESO  *
000700*   ANCHO                    : 08 POSICIONES, SIN RELLENO -      *
000800*                              CAMPOS EXACTOS SEGUN CONTRATO     *
000900*                              DEL ARCHIVO RECIBIDO              *
001000******************************************************************
001100 01  TLMN-REG.
001200     02  TLMN-ID-MONEDA          PIC 9(03).
001300     02  TLMN-COD-MONEDA         PIC X(05).
001400
