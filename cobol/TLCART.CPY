000100******************************************************************
000200*              TLCART  -  MAESTRO DE CARTERAS DIGITALES          *
000300******************************************************************
000400*   LLAVE DE ACCESO          : TLCT-DIRECCION (UNICA)            *
000500*   ORIGEN                   : ARCHIVO PREPARADO POR EL PROCESO  *
000600*                              DE ALTA/BLOQUEO DE CARTERAS,      *
000700*                              AJENO A ESTE BATCH (VER TLMV1B01) *
000800*   ANCHO                    : 52 POSICIONES, SIN RELLENO -      *
000900*                              CAMPOS EXACTOS SEGUN CONTRATO     *
001000*                              DEL ARCHIVO RECIBIDO              *
001100******************************************************************
001200 01  TLCT-REG.
001300     02  TLCT-DIRECCION          PIC X(16).
001400     02  TLCT-FECHA-CREACION     PIC X(10).
001500     02  TLCT-ESTADO             PIC X(10).
001600         88  TLCT-ACTIVA                 VALUE 'ATIVA'.
001700         88  TLCT-BLOQUEADA              VALUE 'BLOQUEADA'.
001800     02  TLCT-HASH-LLAVE         PIC X(16).
001900
