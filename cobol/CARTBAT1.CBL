000100******************************************************************
000200* FECHA       : 15/03/1989                                       *
000300* PROGRAMADOR : MIGUEL ANGEL SOLARES PUAC (MASP)                  *
000400* APLICACION  : CARTERA DIGITAL                                  *
000500* PROGRAMA    : CARTBAT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO BATCH UNICO QUE LIQUIDA LOS MOVIMIENTOS  *
000800*             : DE CARTERAS DIGITALES (DEPOSITO, RETIRO, CONVER- *
000900*             : SION DE MONEDA Y TRANSFERENCIA ENTRE CARTERAS).  *
001000*             : CARGA CATALOGO DE MONEDAS, MAESTRO DE CARTERAS Y *
001100*             : SALDOS DE APERTURA A MEMORIA, LEE LAS SOLICITU-  *
001200*             : DES EN SECUENCIA DE LLEGADA, VALIDA, APLICA CO-  *
001300*             : MISION, ACTUALIZA SALDOS Y EMITE UN RECIBO POR   *
001400*             : CADA SOLICITUD PROCESADA (ACEPTADA O RECHAZADA)  *
001500* ARCHIVOS    : TLCART=E,TLMONE=E,TLSALDI=E,TLMOVT=E,TLSALDO=S,   *
001600*             : TLRECI=S,TLCTRL=S (IMPRESO)                      *
001700* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001800* PROGRAMA(S) : NO APLICA                                        *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    CARTBAT1.
002200 AUTHOR.        MIGUEL ANGEL SOLARES PUAC.
002300 INSTALLATION.  CENTRO DE COMPUTO - CARTERA DIGITAL.
002400 DATE-WRITTEN.  15/03/1989.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS. ESTE
002700                 PROGRAMA MANIPULA SALDOS Y CREDENCIALES DE
002800                 CLIENTES, NO DISTRIBUIR LISTADOS FUERA DEL AREA.
002900******************************************************************
003000*                  B I T A C O R A   D E   C A M B I O S         *
003100******************************************************************
003200* 15/03/1989 MASP  VERSION INICIAL. CUATRO MOVIMIENTOS BASICOS:   CB890315
003300*                  DEPOSITO, RETIRO, CONVERSION Y TRANSFERENCIA.
003400* 02/08/1990 MASP  SE AGREGA VALIDACION DE MONEDA CONTRA TABLA    CB900802
003500*                  TLMONE. ANTES SE ACEPTABA CUALQUIER CODIGO
003600*                  DE MONEDA QUE VINIERA EN TLMOVT.
003700* 21/11/1991 EDRD  CORRECCION EN EL CALCULO DE COMISION DE RETIRO,CB911121
003800*                  EL REDONDEO QUEDABA TRUNCADO EN VEZ DE
003900*                  REDONDEADO HACIA ARRIBA. REQ. 4471.
004000* 14/05/1992 MASP  SE AGREGA LA VALIDACION DE CREDENCIAL (HASH DE CB920514
004100*                  LLAVE PRIVADA) ANTES DE AUTORIZAR RETIROS,
004200*                  CONVERSIONES Y TRANSFERENCIAS.
004300* 09/02/1993 LGR   TRANSFERENCIA: SE RECHAZA CUANDO LA CARTERA    CB930209
004400*                  DESTINO ES LA MISMA QUE LA DE ORIGEN. REQ. 5102.
004500* 30/09/1994 EDRD  SE AGREGA VALIDACION DE ESTADO DE LA CARTERA   CB940930
004600*                  DESTINO EN TRANSFERENCIAS (BLOQUEADA RECHAZA).
004700* 17/01/1995 MASP  LA CONVERSION AHORA RECIBE LA TASA DE CAMBIO ENCB950117
004800*                  EL PROPIO REGISTRO DE SOLICITUD (TLMV-TASA), YA
004900*                  NO SE CONSULTA CONTRA SERVICIO EXTERNO.
005000* 06/06/1996 LGR   CONTROL DE TOTALES: SE AGREGAN CONTADORES DE   CB960606
005100*                  ACEPTADOS/RECHAZADOS POR TIPO DE MOVIMIENTO.
005200* 11/03/1997 EDRD  SE AGREGA EL REPORTE TLCTRL CON TOTALES DE     CB970311
005300*                  COMISION COBRADA POR MONEDA. REQ. 6630.
005400* 19/08/1998 JPL   REVISION Y2K: LAS FECHAS DE CREACION DE CARTERACB980819
005500*                  (TLCT-FECHA-CREACION) SE VALIDARON CONTRA
005600*                  FORMATO AAAA-MM-DD DE 4 POSICIONES DE ANIO,
005700*                  NO SE ENCONTRARON CAMPOS DE FECHA DE 2 DIGITOS
005800*                  EN ESTE PROGRAMA. SIN CAMBIOS DE CODIGO.
005900* 04/01/1999 JPL   PRUEBA DE CORTE DE SIGLO EJECUTADA CONTRA COPIACB990104
006000*                  DE TLMOVT CON FECHAS SIMULADAS 1999/2000, SIN
006100*                  HALLAZGOS. CIERRE DE REQ. Y2K-0231.
006200* 23/10/2000 LGR   SE CORRIGE EL MENSAJE DE RECHAZO POR SALDO     CB001023
006300*                  INSUFICIENTE, QUEDABA TRUNCADO A 20 POSICIONES
006400*                  EN TLRC-MOTIVO-RECHAZO. REQ. 7215.
006500* 12/07/2002 EDRD  SE AGREGA EL RECHAZO CUANDO LA TASA DE CAMBIO  CB020712
006600*                  DE LA CONVERSION LLEGA EN CERO O NEGATIVA.
006700*                  REQ. 7940.
006800* 28/02/2004 MASP  REVISION GENERAL DE LA BITACORA DE CAMBIOS Y   CB040228
006900*                  LIMPIEZA DE COMENTARIOS PARA LA AUDITORIA DE
007000*                  SISTEMAS. SIN CAMBIOS FUNCIONALES.
007100* 14/09/2006 LGR   EL RECIBO DE UN MOVIMIENTO RECHAZADO POR       CB060914
007200*                  SALDO INSUFICIENTE MOSTRABA LA COMISION YA
007300*                  CALCULADA (PASOS 4/5/7 CORREN ANTES DE LA
007400*                  VALIDACION DE SALDO). SE AGREGA MOVE ZERO A
007500*                  TLRC-COMISION EN LA RAMA DE RECHAZO. REQ. 8811.
007600* 03/05/2007 MASP  REESTRUCTURA EL CONTROL DE FLUJO DEL PROGRAMA.CB070503
007700*                  PERFORM A SECCION AHORA USAN LA FORMA PERFORM
007800*                  X THRU X-E, Y LOS CICLOS DE CARGA DE TABLAS,
007900*                  BUSQUEDAS Y REPORTE DEJAN DE SER PERFORM...
008000*                  END-PERFORM EN LINEA; CADA CICLO PASA A SER
008100*                  UNA SECCION DE UN SOLO REGISTRO REPETIDA CON
008200*                  PERFORM X THRU X-E UNTIL, COMO EN JM47ADM.
008300*                  SIN CAMBIOS FUNCIONALES. REQ. 9042.
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER.   IBM-3090.
008800 OBJECT-COMPUTER.   IBM-3090.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM
009100     CLASS CLASE-HEXA  IS '0' THRU '9', 'A' THRU 'F'
009200     UPSI-0 IS WS-0 ON  STATUS IS WKS-MODO-TRAZA
009300                    OFF STATUS IS WKS-MODO-NORMAL.
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600******************************************************************
009700*              A R C H I V O S   D E   E N T R A D A
009800******************************************************************
009900     SELECT TLCART  ASSIGN TO TLCART
010000            FILE STATUS IS FS-TLCART.
010100     SELECT TLMONE  ASSIGN TO TLMONE
010200            FILE STATUS IS FS-TLMONE.
010300     SELECT TLSALDI ASSIGN TO TLSALDI
010400            FILE STATUS IS FS-TLSALDI.
010500     SELECT TLMOVT  ASSIGN TO TLMOVT
010600            FILE STATUS IS FS-TLMOVT.
010700******************************************************************
010800*              A R C H I V O S   D E   S A L I D A
010900******************************************************************
011000     SELECT TLSALDO ASSIGN TO TLSALDO
011100            FILE STATUS IS FS-TLSALDO.
011200     SELECT TLRECI  ASSIGN TO TLRECI
011300            FILE STATUS IS FS-TLRECI.
011400     SELECT TLCTRL  ASSIGN TO TLCTRL
011500            FILE STATUS IS FS-TLCTRL.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900*1 -->MAESTRO DE CARTERAS DIGITALES
012000 FD  TLCART.
012100     COPY TLCART.
012200
012300*2 -->TABLA DE MONEDAS HABILITADAS
012400 FD  TLMONE.
012500     COPY TLMONE.
012600
012700*3 -->SALDOS DE APERTURA
012800 FD  TLSALDI.
012900     COPY TLSALD REPLACING ==TLSL-REG==         BY ==TLSI-REG==
013000                           ==TLSL-DIRECCION==    BY
013100                           ==TLSI-DIRECCION==
013200                           ==TLSL-ID-MONEDA==    BY
013300                           ==TLSI-ID-MONEDA==
013400                           ==TLSL-IMPORTE==      BY
013500                           ==TLSI-IMPORTE==.
013600
013700*4 -->SOLICITUDES DE MOVIMIENTO
013800 FD  TLMOVT.
013900     COPY TLMOVT.
014000
014100*5 -->SALDOS DE CIERRE
014200 FD  TLSALDO.
014300     COPY TLSALD REPLACING ==TLSL-REG==         BY ==TLSO-REG==
014400                           ==TLSL-DIRECCION==    BY
014500                           ==TLSO-DIRECCION==
014600                           ==TLSL-ID-MONEDA==    BY
014700                           ==TLSO-ID-MONEDA==
014800                           ==TLSL-IMPORTE==      BY
014900                           ==TLSO-IMPORTE==.
015000
015100*6 -->RECIBOS DE MOVIMIENTO
015200 FD  TLRECI.
015300     COPY TLRECI.
015400
015500*7 -->REPORTE DE CONTROL DE MOVIMIENTOS (IMPRESO)
015600 FD  TLCTRL.
015700 01  REG-TLCTRL                   PIC X(80).
015800
015900 WORKING-STORAGE SECTION.
016000******************************************************************
016100*               C A M P O S    D E    T R A B A J O              *
016200******************************************************************
016300 01  WKS-CAMPOS-DE-TRABAJO.
016400     02  WKS-PROGRAMA             PIC X(08)  VALUE 'CARTBAT1'.
016500     02  FILLER                   PIC X(02)  VALUE SPACES.
016600
016700*               TASAS DE COMISION (PARAMETROS FIJOS DEL BATCH)
016800 01  WKS-TASAS-COMISION.
016900     02  WKS-TASA-RETIRO          PIC V9(04) VALUE 0.0100.
017000     02  WKS-TASA-CONVERSION      PIC V9(04) VALUE 0.0200.
017100     02  WKS-TASA-TRANSFER        PIC V9(04) VALUE 0.0100.
017200     02  FILLER                   PIC X(04)  VALUE SPACES.
017300
017400*               VARIABLES DE FILE STATUS (ARCHIVOS SECUENCIALES)
017500 77  FS-TLCART                    PIC 9(02)  VALUE ZEROS.
017600 77  FS-TLMONE                    PIC 9(02)  VALUE ZEROS.
017700 77  FS-TLSALDI                   PIC 9(02)  VALUE ZEROS.
017800 77  FS-TLMOVT                    PIC 9(02)  VALUE ZEROS.
017900 77  FS-TLSALDO                   PIC 9(02)  VALUE ZEROS.
018000 77  FS-TLRECI                    PIC 9(02)  VALUE ZEROS.
018100 77  FS-TLCTRL                    PIC 9(02)  VALUE ZEROS.
018200
018300*               FLAGS DE FIN DE ARCHIVO - CARGAS INICIALES
018400 01  WKS-FIN-CARGA                PIC 9(01)  VALUE ZERO.
018500     88  FIN-TLMONE                          VALUE 1.
018600     88  FIN-TLCART                          VALUE 2.
018700     88  FIN-TLSALDI                         VALUE 3.
018800
018900*               FLAG DE FIN DE ARCHIVO - CICLO DE MOVIMIENTOS
019000 01  WKS-FIN-MOVTO                PIC 9(01)  VALUE ZERO.
019100     88  FIN-TLMOVT                          VALUE 1.
019200
019300******************************************************************
019400*        FECHA DE PROCESO - SE IMPRIME AL PIE DEL REPORTE        *
019500******************************************************************
019600 01  WKS-FECHA-SISTEMA            PIC 9(08)  VALUE ZEROS.
019700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
019800     02  WKS-ANIO-SISTEMA         PIC 9(04).
019900     02  WKS-MES-SISTEMA          PIC 9(02).
020000     02  WKS-DIA-SISTEMA          PIC 9(02).
020100
020200******************************************************************
020300*         TABLA  TLMONE  -  MONEDAS HABILITADAS EN MEMORIA       *
020400******************************************************************
020500 01  WKS-TAB-MONEDAS.
020600     02  WKS-CANT-MONEDAS         PIC 9(03) COMP VALUE ZERO.
020700     02  WKS-MONEDA-OCURR OCCURS 0 TO 200 TIMES
020800                         DEPENDING ON WKS-CANT-MONEDAS
020900                         INDEXED BY WKS-IX-MON.
021000         04  WKS-MON-ID-TBL       PIC 9(03).
021100         04  WKS-MON-COD-TBL      PIC X(05).
021200
021300*         TOTALES DE COMISION COBRADA POR MONEDA (PARALELA)
021400 01  WKS-TAB-COMISION.
021500     02  WKS-COMISION-OCURR OCCURS 200 TIMES.
021600         04  WKS-COM-MON-TOTAL    PIC S9(11)V99 VALUE ZERO.
021700
021800******************************************************************
021900*         TABLA  TLCART  -  MAESTRO DE CARTERAS EN MEMORIA       *
022000******************************************************************
022100 01  WKS-TAB-CARTERAS.
022200     02  WKS-CANT-CARTERAS        PIC 9(05) COMP VALUE ZERO.
022300     02  WKS-CARTERA-OCURR OCCURS 0 TO 9999 TIMES
022400                         DEPENDING ON WKS-CANT-CARTERAS
022500                         INDEXED BY WKS-IX-CART.
022600         04  WKS-CART-DIR-TBL     PIC X(16).
022700         04  WKS-CART-ESTADO-TBL  PIC X(10).
022800         04  WKS-CART-HASH-TBL    PIC X(16).
022900
023000******************************************************************
023100*         TABLA  TLSALD  -  SALDOS EN MEMORIA (ENT. Y SALIDA)    *
023200******************************************************************
023300 01  WKS-TAB-SALDOS.
023400     02  WKS-CANT-SALDOS          PIC 9(05) COMP VALUE ZERO.
023500     02  WKS-SALDO-OCURR OCCURS 0 TO 9999 TIMES
023600                         DEPENDING ON WKS-CANT-SALDOS
023700                         INDEXED BY WKS-IX-SALD.
023800         04  WKS-SALD-DIR-TBL     PIC X(16).
023900         04  WKS-SALD-MON-TBL     PIC 9(03).
024000         04  WKS-SALD-IMP-TBL     PIC S9(11)V99.
024100
024200******************************************************************
024300*         PARAMETROS GENERICOS DE BUSQUEDA EN LAS TABLAS         *
024400******************************************************************
024500 01  WKS-PARAM-BUSQUEDA.
024600     02  WKS-DIR-BUSQUEDA         PIC X(16)  VALUE SPACES.
024700     02  WKS-MON-BUSQUEDA         PIC 9(03)  VALUE ZERO.
024800     02  WKS-COD-BUSQUEDA         PIC X(05)  VALUE SPACES.
024900     02  WKS-IX-RESULTADO         PIC 9(05) COMP VALUE ZERO.
025000     02  WKS-SW-RESULTADO         PIC X(01)  VALUE 'N'.
025100         88  SW-RESULTADO-SI                 VALUE 'S'.
025200         88  SW-RESULTADO-NO                 VALUE 'N'.
025300     02  FILLER                   PIC X(04)  VALUE SPACES.
025400
025500******************************************************************
025600*         SUBINDICES DE LA CARTERA/SALDO/MONEDA EN PROCESO       *
025700******************************************************************
025800 01  WKS-SUBINDICES.
025900     02  WKS-IX-CART-ORIG         PIC 9(05) COMP VALUE ZERO.
026000     02  WKS-IX-CART-DEST         PIC 9(05) COMP VALUE ZERO.
026100     02  WKS-IX-SALD-ORIG         PIC 9(05) COMP VALUE ZERO.
026200     02  WKS-IX-SALD-DEST         PIC 9(05) COMP VALUE ZERO.
026300     02  WKS-IX-MON-ORIG          PIC 9(03) COMP VALUE ZERO.
026400     02  WKS-IX-MON-DEST          PIC 9(03) COMP VALUE ZERO.
026500     02  FILLER                   PIC X(01)  VALUE SPACE.
026600
026700******************************************************************
026800*         AREA DE TRABAJO DEL MOVIMIENTO EN CURSO                *
026900******************************************************************
027000 01  WKS-MOVTO-TRABAJO.
027100     02  WKS-COMISION-CALC        PIC S9(11)V99 VALUE ZERO.
027200     02  WKS-TOTAL-DEBITO         PIC S9(11)V99 VALUE ZERO.
027300     02  WKS-IMPORTE-DESTINO      PIC S9(11)V99 VALUE ZERO.
027400     02  WKS-NUEVO-SALDO          PIC S9(11)V99 VALUE ZERO.
027500     02  WKS-MOTIVO-RECHAZO       PIC X(30)     VALUE SPACES.
027600     02  WKS-RESULTADO-MOVTO      PIC X(01)     VALUE 'A'.
027700         88  SW-MOVTO-ACEPTADO                  VALUE 'A'.
027800         88  SW-MOVTO-RECHAZADO                 VALUE 'R'.
027900     02  WKS-CREDENCIAL-VALIDA    PIC X(01)     VALUE 'N'.
028000         88  SW-CREDENCIAL-SI                   VALUE 'S'.
028100         88  SW-CREDENCIAL-NO                   VALUE 'N'.
028200     02  FILLER                  PIC X(04)      VALUE SPACES.
028300
028400*         IMPORTE DE TRABAJO GENERICO (ENTERO / DECIMAL)
028500 01  WKS-IMPORTE-TRABAJO          PIC S9(11)V99 VALUE ZERO.
028600 01  WKS-IMPORTE-TRABAJO-R REDEFINES WKS-IMPORTE-TRABAJO.
028700     02  WKS-IMPORTE-ENTERO       PIC S9(11).
028800     02  WKS-IMPORTE-DECIMAL      PIC 9(02).
028900
029000******************************************************************
029100*         VERIFICACION DE CREDENCIAL (DIGEST DE LLAVE PRIVADA)   *
029200******************************************************************
029300 01  WKS-LLAVE-RECIBIDA           PIC X(16)  VALUE SPACES.
029400 01  WKS-LLAVE-RECIBIDA-R REDEFINES WKS-LLAVE-RECIBIDA.
029500     02  WKS-CARACTER-DIGEST      PIC X(01)  OCCURS 16 TIMES.
029600
029700 01  WKS-DIGEST-TRABAJO.
029800     02  WKS-SUMA-DIGEST          PIC 9(09) COMP  VALUE ZERO.
029900     02  WKS-INDICE-DIGEST        PIC 9(02) COMP  VALUE ZERO.
030000     02  WKS-VALOR-CARACTER       PIC 9(02) COMP  VALUE ZERO.
030100     02  WKS-HASH-CALCULADO       PIC X(16) VALUE SPACES.
030200     02  FILLER                   PIC X(03) VALUE SPACES.
030300
030400******************************************************************
030500*         CONTADORES DE CONTROL (TODOS COMP PARA RENDIMIENTO)    *
030600******************************************************************
030700 77  WKS-CONTADOR-MOVTO           PIC 9(07) COMP VALUE ZERO.
030800 01  WKS-CONTADORES-CONTROL.
030900     02  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE ZERO.
031000     02  WKS-REG-ACEPTADOS        PIC 9(07) COMP VALUE ZERO.
031100     02  WKS-REG-RECHAZADOS       PIC 9(07) COMP VALUE ZERO.
031200     02  WKS-DEP-ACEPT            PIC 9(07) COMP VALUE ZERO.
031300     02  WKS-DEP-RECH             PIC 9(07) COMP VALUE ZERO.
031400     02  WKS-SAQ-ACEPT            PIC 9(07) COMP VALUE ZERO.
031500     02  WKS-SAQ-RECH             PIC 9(07) COMP VALUE ZERO.
031600     02  WKS-CONV-ACEPT           PIC 9(07) COMP VALUE ZERO.
031700     02  WKS-CONV-RECH            PIC 9(07) COMP VALUE ZERO.
031800     02  WKS-TRAN-ACEPT           PIC 9(07) COMP VALUE ZERO.
031900     02  WKS-TRAN-RECH            PIC 9(07) COMP VALUE ZERO.
032000     02  FILLER                   PIC X(02)  VALUE SPACES.
032100
032200******************************************************************
032300*         ESTRUCTURA DEL REPORTE TLCTRL (80 POSICIONES)          *
032400******************************************************************
032500 01  WKS-LINEA-ENCABEZADO.
032600     02  FILLER                   PIC X(16)  VALUE SPACES.
032700     02  WKS-ENC-TITULO           PIC X(48)  VALUE
032800         'CARTBAT1 - CONTROL DE MOVIMIENTOS DE CARTERA'.
032900     02  FILLER                   PIC X(16)  VALUE SPACES.
033000
033100 01  WKS-LINEA-DETALLE.
033200     02  WKS-DET-TIPO             PIC X(10)  VALUE SPACES.
033300     02  WKS-DET-ACEPTADOS        PIC ZZZZZZZZ9 VALUE ZERO.
033400     02  FILLER                   PIC X(01)  VALUE SPACE.
033500     02  WKS-DET-RECHAZADOS       PIC ZZZZZZZZ9 VALUE ZERO.
033600     02  FILLER                   PIC X(51)  VALUE SPACES.
033700
033800 01  WKS-LINEA-COMISION.
033900     02  WKS-COM-MONEDA           PIC X(05)  VALUE SPACES.
034000     02  FILLER                   PIC X(02)  VALUE SPACES.
034100     02  WKS-COM-TOTAL            PIC ZZZ,ZZZ,ZZ9.99 VALUE ZERO.
034200     02  FILLER                   PIC X(59)  VALUE SPACES.
034300
034400 01  WKS-LINEA-PIE.
034500     02  WKS-PIE-ETQ1             PIC X(18)  VALUE
034600         'TOTAL LEIDOS    : '.
034700     02  WKS-PIE-LEIDOS           PIC ZZZZZZZ9 VALUE ZERO.
034800     02  FILLER                   PIC X(02)  VALUE SPACES.
034900     02  WKS-PIE-ETQ2             PIC X(10)  VALUE
035000         'ACEPT.  : '.
035100     02  WKS-PIE-ACEPT            PIC ZZZZZZZ9 VALUE ZERO.
035200     02  FILLER                   PIC X(02)  VALUE SPACES.
035300     02  WKS-PIE-ETQ3             PIC X(10)  VALUE
035400         'RECH.   : '.
035500     02  WKS-PIE-RECH             PIC ZZZZZZZ9 VALUE ZERO.
035600     02  FILLER                   PIC X(14)  VALUE SPACES.
035700
035800******************************************************************
035900 PROCEDURE DIVISION.
036000 000-MAIN SECTION.
036100     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
036200     PERFORM 200-CARGAR-MONEDAS    THRU 200-CARGAR-MONEDAS-E
036300     PERFORM 210-CARGAR-CARTERAS   THRU 210-CARGAR-CARTERAS-E
036400     PERFORM 220-CARGAR-SALDOS     THRU 220-CARGAR-SALDOS-E
036500     PERFORM 300-PROCESAR-MOVIMIENTOS THRU
036600             300-PROCESAR-MOVIMIENTOS-E
036700     PERFORM 400-GRABAR-SALDOS     THRU 400-GRABAR-SALDOS-E
036800     PERFORM 500-IMPRIME-CONTROL   THRU 500-IMPRIME-CONTROL-E
036900     PERFORM 600-CIERRA-ARCHIVOS   THRU 600-CIERRA-ARCHIVOS-E
037000     STOP RUN.
037100 000-MAIN-E. EXIT.
037200
037300*--------> APERTURA Y VALIDACION DE FILE STATUS DE LOS 7 ARCHIVOS
037400 100-APERTURA-ARCHIVOS SECTION.
037500     OPEN INPUT  TLCART
037600     OPEN INPUT  TLMONE
037700     OPEN INPUT  TLSALDI
037800     OPEN INPUT  TLMOVT
037900     OPEN OUTPUT TLSALDO
038000     OPEN OUTPUT TLRECI
038100     OPEN OUTPUT TLCTRL
038200
038300     IF FS-TLCART  NOT = 0 OR FS-TLMONE  NOT = 0 OR
038400        FS-TLSALDI NOT = 0 OR FS-TLMOVT  NOT = 0 OR
038500        FS-TLSALDO NOT = 0 OR FS-TLRECI  NOT = 0 OR
038600        FS-TLCTRL  NOT = 0
038700        DISPLAY '================================================'
038800        DISPLAY '   ERROR AL ABRIR ARCHIVOS DE CARTBAT1          '
038900        DISPLAY '================================================'
039000        DISPLAY ' FS TLCART  : ' FS-TLCART
039100        DISPLAY ' FS TLMONE  : ' FS-TLMONE
039200        DISPLAY ' FS TLSALDI : ' FS-TLSALDI
039300        DISPLAY ' FS TLMOVT  : ' FS-TLMOVT
039400        DISPLAY ' FS TLSALDO : ' FS-TLSALDO
039500        DISPLAY ' FS TLRECI  : ' FS-TLRECI
039600        DISPLAY ' FS TLCTRL  : ' FS-TLCTRL
039700        DISPLAY '================================================'
039800        MOVE 91 TO RETURN-CODE
039900        STOP RUN
040000     END-IF.
040100 100-APERTURA-ARCHIVOS-E. EXIT.
040200
040300*--------> CARGA DEL CATALOGO DE MONEDAS A MEMORIA
040400 200-CARGAR-MONEDAS SECTION.
040500     MOVE ZERO  TO WKS-CANT-MONEDAS
040600     MOVE ZEROS TO WKS-TAB-COMISION
040700     MOVE ZERO  TO WKS-FIN-CARGA
040800     READ TLMONE
040900          AT END SET FIN-TLMONE TO TRUE
041000     END-READ
041100     PERFORM 201-CARGA-UN-REG-MONEDA THRU
041200             201-CARGA-UN-REG-MONEDA-E
041300             UNTIL FIN-TLMONE.
041400 200-CARGAR-MONEDAS-E. EXIT.
041500
041600*--------> CARGA UN REGISTRO DE MONEDA A LA TABLA Y AVANZA LA LECTURA
041700 201-CARGA-UN-REG-MONEDA SECTION.
041800     ADD 1 TO WKS-CANT-MONEDAS
041900     SET WKS-IX-MON TO WKS-CANT-MONEDAS
042000     MOVE TLMN-ID-MONEDA  TO WKS-MON-ID-TBL (WKS-IX-MON)
042100     MOVE TLMN-COD-MONEDA TO WKS-MON-COD-TBL(WKS-IX-MON)
042200     READ TLMONE
042300          AT END SET FIN-TLMONE TO TRUE
042400     END-READ.
042500 201-CARGA-UN-REG-MONEDA-E. EXIT.
042600
042700*--------> CARGA DEL MAESTRO DE CARTERAS A MEMORIA
042800 210-CARGAR-CARTERAS SECTION.
042900     MOVE ZERO TO WKS-CANT-CARTERAS
043000     MOVE ZERO TO WKS-FIN-CARGA
043100     READ TLCART
043200          AT END SET FIN-TLCART TO TRUE
043300     END-READ
043400     PERFORM 211-CARGA-UN-REG-CARTERA THRU
043500             211-CARGA-UN-REG-CARTERA-E
043600             UNTIL FIN-TLCART.
043700 210-CARGAR-CARTERAS-E. EXIT.
043800
043900*--------> CARGA UNA CARTERA A LA TABLA Y AVANZA LA LECTURA
044000 211-CARGA-UN-REG-CARTERA SECTION.
044100     ADD 1 TO WKS-CANT-CARTERAS
044200     SET WKS-IX-CART TO WKS-CANT-CARTERAS
044300     MOVE TLCT-DIRECCION  TO WKS-CART-DIR-TBL   (WKS-IX-CART)
044400     MOVE TLCT-ESTADO     TO WKS-CART-ESTADO-TBL(WKS-IX-CART)
044500     MOVE TLCT-HASH-LLAVE TO WKS-CART-HASH-TBL  (WKS-IX-CART)
044600     READ TLCART
044700          AT END SET FIN-TLCART TO TRUE
044800     END-READ.
044900 211-CARGA-UN-REG-CARTERA-E. EXIT.
045000
045100*--------> CARGA DE SALDOS DE APERTURA A MEMORIA
045200 220-CARGAR-SALDOS SECTION.
045300     MOVE ZERO TO WKS-CANT-SALDOS
045400     MOVE ZERO TO WKS-FIN-CARGA
045500     READ TLSALDI
045600          AT END SET FIN-TLSALDI TO TRUE
045700     END-READ
045800     PERFORM 221-CARGA-UN-REG-SALDO THRU
045900             221-CARGA-UN-REG-SALDO-E
046000             UNTIL FIN-TLSALDI.
046100 220-CARGAR-SALDOS-E. EXIT.
046200
046300*--------> CARGA UN SALDO DE APERTURA A LA TABLA Y AVANZA LA LECTURA
046400 221-CARGA-UN-REG-SALDO SECTION.
046500     ADD 1 TO WKS-CANT-SALDOS
046600     SET WKS-IX-SALD TO WKS-CANT-SALDOS
046700     MOVE TLSI-DIRECCION TO WKS-SALD-DIR-TBL(WKS-IX-SALD)
046800     MOVE TLSI-ID-MONEDA TO WKS-SALD-MON-TBL(WKS-IX-SALD)
046900     MOVE TLSI-IMPORTE   TO WKS-SALD-IMP-TBL(WKS-IX-SALD)
047000     READ TLSALDI
047100          AT END SET FIN-TLSALDI TO TRUE
047200     END-READ.
047300 221-CARGA-UN-REG-SALDO-E. EXIT.
047400
047500*--------> CICLO PRINCIPAL DE LECTURA DE SOLICITUDES (TLMOVT)
047600 300-PROCESAR-MOVIMIENTOS SECTION.
047700     READ TLMOVT
047800          AT END SET FIN-TLMOVT TO TRUE
047900     END-READ
048000     PERFORM 301-PROCESA-UN-REG-MOVTO THRU
048100             301-PROCESA-UN-REG-MOVTO-E
048200             UNTIL FIN-TLMOVT.
048300 300-PROCESAR-MOVIMIENTOS-E. EXIT.
048400
048500*--------> PROCESA UNA SOLICITUD LEIDA Y AVANZA LA LECTURA
048600 301-PROCESA-UN-REG-MOVTO SECTION.
048700     ADD 1 TO WKS-REG-LEIDOS
048800     PERFORM 310-DESPACHA-MOVIMIENTO THRU 310-DESPACHA-MOVIMIENTO-E
048900     READ TLMOVT
049000          AT END SET FIN-TLMOVT TO TRUE
049100     END-READ.
049200 301-PROCESA-UN-REG-MOVTO-E. EXIT.
049300
049400*--------> DESPACHA LA SOLICITUD SEGUN TLMV-TIPO
049500 310-DESPACHA-MOVIMIENTO SECTION.
049600     INITIALIZE WKS-MOVTO-TRABAJO WKS-SUBINDICES
049700     MOVE SPACES TO WKS-MOTIVO-RECHAZO
049800     MOVE 'A'    TO WKS-RESULTADO-MOVTO
049900
050000     EVALUATE TRUE
050100        WHEN TLMV-ES-DEPOSITO
050200             PERFORM 320-PROCESA-DEPOSITO THRU
050300                     320-PROCESA-DEPOSITO-E
050400        WHEN TLMV-ES-RETIRO
050500             PERFORM 330-PROCESA-RETIRO   THRU
050600                     330-PROCESA-RETIRO-E
050700        WHEN TLMV-ES-CONVERSION
050800             PERFORM 340-PROCESA-CONVERSION THRU
050900                     340-PROCESA-CONVERSION-E
051000        WHEN TLMV-ES-TRANSFER
051100             PERFORM 350-PROCESA-TRANSFERENCIA THRU
051200                     350-PROCESA-TRANSFERENCIA-E
051300        WHEN OTHER
051400             MOVE 'R' TO WKS-RESULTADO-MOVTO
051500             MOVE 'TIPO DE MOVIMENTO DESCONHECIDO' TO
051600                  WKS-MOTIVO-RECHAZO
051700     END-EVALUATE
051800
051900     PERFORM 380-EMITE-RECIBO THRU 380-EMITE-RECIBO-E.
052000 310-DESPACHA-MOVIMIENTO-E. EXIT.
052100
052200*--------> DEPOSITO: SOLO VALIDA MONEDA, SIN COMISION
052300 320-PROCESA-DEPOSITO SECTION.
052400     MOVE TLMV-MON-ORIGEN TO WKS-COD-BUSQUEDA
052500     PERFORM 362-BUSCA-MONEDA THRU 362-BUSCA-MONEDA-E
052600     IF SW-RESULTADO-NO
052700        MOVE 'R'              TO WKS-RESULTADO-MOVTO
052800        MOVE 'MOEDA INVALIDA' TO WKS-MOTIVO-RECHAZO
052900     ELSE
053000        MOVE WKS-IX-RESULTADO TO WKS-IX-MON-ORIG
053100        MOVE TLMV-DIRECCION   TO WKS-DIR-BUSQUEDA
053200        MOVE WKS-MON-ID-TBL(WKS-IX-MON-ORIG) TO
053300             WKS-MON-BUSQUEDA
053400        PERFORM 361-BUSCA-SALDO THRU 361-BUSCA-SALDO-E
053500        MOVE WKS-IX-RESULTADO TO WKS-IX-SALD-ORIG
053600        ADD TLMV-IMPORTE TO WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG)
053700        MOVE ZERO TO WKS-COMISION-CALC
053800     END-IF.
053900 320-PROCESA-DEPOSITO-E. EXIT.
054000
054100*--------> RETIRO: VALIDACIONES 1 A 6 DEL INSTRUCTIVO
054200 330-PROCESA-RETIRO SECTION.
054300     MOVE TLMV-DIRECCION TO WKS-DIR-BUSQUEDA
054400     PERFORM 360-BUSCA-CARTERA THRU 360-BUSCA-CARTERA-E
054500     IF SW-RESULTADO-NO
054600        MOVE 'R' TO WKS-RESULTADO-MOVTO
054700        MOVE 'CARTEIRA NAO ENCONTRADA' TO WKS-MOTIVO-RECHAZO
054800     ELSE
054900        MOVE WKS-IX-RESULTADO TO WKS-IX-CART-ORIG
055000        PERFORM 370-VERIFICA-CREDENCIAL THRU
055100                370-VERIFICA-CREDENCIAL-E
055200        IF SW-CREDENCIAL-NO
055300           MOVE 'R' TO WKS-RESULTADO-MOVTO
055400           MOVE 'CHAVE PRIVADA INVALIDA' TO WKS-MOTIVO-RECHAZO
055500        ELSE
055600           MOVE TLMV-MON-ORIGEN TO WKS-COD-BUSQUEDA
055700           PERFORM 362-BUSCA-MONEDA THRU 362-BUSCA-MONEDA-E
055800           IF SW-RESULTADO-NO
055900              MOVE 'R' TO WKS-RESULTADO-MOVTO
056000              MOVE 'MOEDA INVALIDA' TO WKS-MOTIVO-RECHAZO
056100           ELSE
056200              MOVE WKS-IX-RESULTADO TO WKS-IX-MON-ORIG
056300              COMPUTE WKS-COMISION-CALC ROUNDED =
056400                      TLMV-IMPORTE * WKS-TASA-RETIRO
056500              COMPUTE WKS-TOTAL-DEBITO =
056600                      TLMV-IMPORTE + WKS-COMISION-CALC
056700              MOVE TLMV-DIRECCION TO WKS-DIR-BUSQUEDA
056800              MOVE WKS-MON-ID-TBL(WKS-IX-MON-ORIG) TO
056900                   WKS-MON-BUSQUEDA
057000              PERFORM 361-BUSCA-SALDO THRU 361-BUSCA-SALDO-E
057100              MOVE WKS-IX-RESULTADO TO WKS-IX-SALD-ORIG
057200              IF WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG) <
057300                 WKS-TOTAL-DEBITO
057400                 MOVE 'R' TO WKS-RESULTADO-MOVTO
057500                 MOVE 'SALDO INSUFICIENTE' TO
057600                      WKS-MOTIVO-RECHAZO
057700              ELSE
057800                 SUBTRACT WKS-TOTAL-DEBITO FROM
057900                          WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG)
058000                 ADD WKS-COMISION-CALC TO
058100                     WKS-COM-MON-TOTAL(WKS-IX-MON-ORIG)
058200              END-IF
058300           END-IF
058400        END-IF
058500     END-IF.
058600 330-PROCESA-RETIRO-E. EXIT.
058700
058800*--------> CONVERSION: VALIDACIONES 1 A 7 DEL INSTRUCTIVO
058900 340-PROCESA-CONVERSION SECTION.
059000     MOVE TLMV-DIRECCION TO WKS-DIR-BUSQUEDA
059100     PERFORM 360-BUSCA-CARTERA THRU 360-BUSCA-CARTERA-E
059200     IF SW-RESULTADO-NO
059300        MOVE 'R' TO WKS-RESULTADO-MOVTO
059400        MOVE 'CARTEIRA NAO ENCONTRADA' TO WKS-MOTIVO-RECHAZO
059500     ELSE
059600        MOVE WKS-IX-RESULTADO TO WKS-IX-CART-ORIG
059700        PERFORM 370-VERIFICA-CREDENCIAL THRU
059800                370-VERIFICA-CREDENCIAL-E
059900        IF SW-CREDENCIAL-NO
060000           MOVE 'R' TO WKS-RESULTADO-MOVTO
060100           MOVE 'CHAVE PRIVADA INVALIDA' TO WKS-MOTIVO-RECHAZO
060200        ELSE
060300           MOVE TLMV-MON-ORIGEN TO WKS-COD-BUSQUEDA
060400           PERFORM 362-BUSCA-MONEDA THRU 362-BUSCA-MONEDA-E
060500           IF SW-RESULTADO-NO
060600              MOVE 'R' TO WKS-RESULTADO-MOVTO
060700              MOVE 'MOEDA INVALIDA' TO WKS-MOTIVO-RECHAZO
060800           ELSE
060900              MOVE WKS-IX-RESULTADO TO WKS-IX-MON-ORIG
061000              MOVE TLMV-MON-DESTINO TO WKS-COD-BUSQUEDA
061100              PERFORM 362-BUSCA-MONEDA THRU 362-BUSCA-MONEDA-E
061200              IF SW-RESULTADO-NO
061300                 MOVE 'R' TO WKS-RESULTADO-MOVTO
061400                 MOVE 'MOEDA INVALIDA' TO WKS-MOTIVO-RECHAZO
061500              ELSE
061600                 MOVE WKS-IX-RESULTADO TO WKS-IX-MON-DEST
061700                 IF TLMV-TASA NOT > ZERO
061800                    MOVE 'R' TO WKS-RESULTADO-MOVTO
061900                    MOVE 'COTACAO INDISPONIVEL' TO
062000                         WKS-MOTIVO-RECHAZO
062100                 ELSE
062200                    COMPUTE WKS-COMISION-CALC ROUNDED =
062300                            TLMV-IMPORTE * WKS-TASA-CONVERSION
062400                    COMPUTE WKS-TOTAL-DEBITO =
062500                            TLMV-IMPORTE + WKS-COMISION-CALC
062600                    COMPUTE WKS-IMPORTE-DESTINO ROUNDED =
062700                            TLMV-IMPORTE * TLMV-TASA
062800                    MOVE TLMV-DIRECCION TO WKS-DIR-BUSQUEDA
062900                    MOVE WKS-MON-ID-TBL(WKS-IX-MON-ORIG) TO
063000                         WKS-MON-BUSQUEDA
063100                    PERFORM 361-BUSCA-SALDO THRU
063200                            361-BUSCA-SALDO-E
063300                    MOVE WKS-IX-RESULTADO TO WKS-IX-SALD-ORIG
063400                    IF WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG) <
063500                       WKS-TOTAL-DEBITO
063600                       MOVE 'R' TO WKS-RESULTADO-MOVTO
063700                       MOVE 'SALDO INSUFICIENTE' TO
063800                            WKS-MOTIVO-RECHAZO
063900                    ELSE
064000                       SUBTRACT WKS-TOTAL-DEBITO FROM
064100                          WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG)
064200                       ADD WKS-COMISION-CALC TO
064300                           WKS-COM-MON-TOTAL(WKS-IX-MON-ORIG)
064400                       MOVE WKS-MON-ID-TBL(WKS-IX-MON-DEST) TO
064500                            WKS-MON-BUSQUEDA
064600                       PERFORM 361-BUSCA-SALDO THRU
064700                               361-BUSCA-SALDO-E
064800                       MOVE WKS-IX-RESULTADO TO WKS-IX-SALD-DEST
064900                       ADD WKS-IMPORTE-DESTINO TO
065000                           WKS-SALD-IMP-TBL(WKS-IX-SALD-DEST)
065100                    END-IF
065200                 END-IF
065300              END-IF
065400           END-IF
065500        END-IF
065600     END-IF.
065700 340-PROCESA-CONVERSION-E. EXIT.
065800
065900*--------> TRANSFERENCIA: VALIDACIONES 1 A 9 DEL INSTRUCTIVO
066000 350-PROCESA-TRANSFERENCIA SECTION.
066100     MOVE TLMV-DIRECCION TO WKS-DIR-BUSQUEDA
066200     PERFORM 360-BUSCA-CARTERA THRU 360-BUSCA-CARTERA-E
066300     IF SW-RESULTADO-NO
066400        MOVE 'R' TO WKS-RESULTADO-MOVTO
066500        MOVE 'CARTEIRA NAO ENCONTRADA' TO WKS-MOTIVO-RECHAZO
066600     ELSE
066700        MOVE WKS-IX-RESULTADO TO WKS-IX-CART-ORIG
066800        PERFORM 370-VERIFICA-CREDENCIAL THRU
066900                370-VERIFICA-CREDENCIAL-E
067000        IF SW-CREDENCIAL-NO
067100           MOVE 'R' TO WKS-RESULTADO-MOVTO
067200           MOVE 'CHAVE PRIVADA INVALIDA' TO WKS-MOTIVO-RECHAZO
067300        ELSE
067400           IF TLMV-DIR-DESTINO = TLMV-DIRECCION
067500              MOVE 'R' TO WKS-RESULTADO-MOVTO
067600              MOVE 'TRANSF PARA PROPRIA CARTEIRA' TO
067700                   WKS-MOTIVO-RECHAZO
067800           ELSE
067900              MOVE TLMV-DIR-DESTINO TO WKS-DIR-BUSQUEDA
068000              PERFORM 360-BUSCA-CARTERA THRU 360-BUSCA-CARTERA-E
068100              IF SW-RESULTADO-NO
068200                 MOVE 'R' TO WKS-RESULTADO-MOVTO
068300                 MOVE 'DESTINO NAO ENCONTRADO' TO
068400                      WKS-MOTIVO-RECHAZO
068500              ELSE
068600                 MOVE WKS-IX-RESULTADO TO WKS-IX-CART-DEST
068700                 IF WKS-CART-ESTADO-TBL(WKS-IX-CART-DEST)
068800                    NOT = 'ATIVA'
068900                    MOVE 'R' TO WKS-RESULTADO-MOVTO
069000                    MOVE 'DESTINO BLOQUEADO' TO
069100                         WKS-MOTIVO-RECHAZO
069200                 ELSE
069300                    MOVE TLMV-MON-ORIGEN TO WKS-COD-BUSQUEDA
069400                    PERFORM 362-BUSCA-MONEDA THRU
069500                            362-BUSCA-MONEDA-E
069600                    IF SW-RESULTADO-NO
069700                       MOVE 'R' TO WKS-RESULTADO-MOVTO
069800                       MOVE 'MOEDA INVALIDA' TO
069900                            WKS-MOTIVO-RECHAZO
070000                    ELSE
070100                       MOVE WKS-IX-RESULTADO TO WKS-IX-MON-ORIG
070200                       COMPUTE WKS-COMISION-CALC ROUNDED =
070300                               TLMV-IMPORTE * WKS-TASA-TRANSFER
070400                       COMPUTE WKS-TOTAL-DEBITO =
070500                               TLMV-IMPORTE + WKS-COMISION-CALC
070600                       MOVE TLMV-DIRECCION TO WKS-DIR-BUSQUEDA
070700                       MOVE WKS-MON-ID-TBL(WKS-IX-MON-ORIG) TO
070800                            WKS-MON-BUSQUEDA
070900                       PERFORM 361-BUSCA-SALDO THRU
071000                               361-BUSCA-SALDO-E
071100                       MOVE WKS-IX-RESULTADO TO WKS-IX-SALD-ORIG
071200                       IF WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG) <
071300                          WKS-TOTAL-DEBITO
071400                          MOVE 'R' TO WKS-RESULTADO-MOVTO
071500                          MOVE 'SALDO INSUFICIENTE' TO
071600                               WKS-MOTIVO-RECHAZO
071700                       ELSE
071800                          SUBTRACT WKS-TOTAL-DEBITO FROM
071900                             WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG)
072000                          ADD WKS-COMISION-CALC TO
072100                            WKS-COM-MON-TOTAL(WKS-IX-MON-ORIG)
072200                          MOVE TLMV-DIR-DESTINO TO
072300                               WKS-DIR-BUSQUEDA
072400                          PERFORM 361-BUSCA-SALDO THRU
072500                                  361-BUSCA-SALDO-E
072600                          MOVE WKS-IX-RESULTADO TO
072700                               WKS-IX-SALD-DEST
072800                          ADD TLMV-IMPORTE TO
072900                             WKS-SALD-IMP-TBL(WKS-IX-SALD-DEST)
073000                       END-IF
073100                    END-IF
073200                 END-IF
073300              END-IF
073400           END-IF
073500        END-IF
073600     END-IF.
073700 350-PROCESA-TRANSFERENCIA-E. EXIT.
073800
073900*--------> BUSCA UNA CARTERA POR DIRECCION (SIN ALTA)
074000 360-BUSCA-CARTERA SECTION.
074100     MOVE 'N' TO WKS-SW-RESULTADO
074200     SET WKS-IX-CART TO 1
074300     PERFORM 363-COMPARA-UNA-CARTERA THRU
074400             363-COMPARA-UNA-CARTERA-E
074500             UNTIL WKS-IX-CART > WKS-CANT-CARTERAS.
074600 360-BUSCA-CARTERA-E. EXIT.
074700
074800*--------> COMPARA UNA CARTERA DE LA TABLA CONTRA LA BUSCADA
074900 363-COMPARA-UNA-CARTERA SECTION.
075000     IF WKS-CART-DIR-TBL(WKS-IX-CART) = WKS-DIR-BUSQUEDA
075100        MOVE 'S'         TO WKS-SW-RESULTADO
075200        MOVE WKS-IX-CART TO WKS-IX-RESULTADO
075300     END-IF
075400     SET WKS-IX-CART UP BY 1.
075500 363-COMPARA-UNA-CARTERA-E. EXIT.
075600
075700*--------> BUSCA (O CREA EN CERO) EL SALDO DE UNA CARTERA/MONEDA
075800 361-BUSCA-SALDO SECTION.
075900     MOVE 'N' TO WKS-SW-RESULTADO
076000     SET WKS-IX-SALD TO 1
076100     PERFORM 364-COMPARA-UN-SALDO THRU 364-COMPARA-UN-SALDO-E
076200             UNTIL WKS-IX-SALD > WKS-CANT-SALDOS
076300     IF SW-RESULTADO-NO
076400        ADD 1 TO WKS-CANT-SALDOS
076500        SET WKS-IX-SALD TO WKS-CANT-SALDOS
076600        MOVE WKS-DIR-BUSQUEDA TO WKS-SALD-DIR-TBL(WKS-IX-SALD)
076700        MOVE WKS-MON-BUSQUEDA TO WKS-SALD-MON-TBL(WKS-IX-SALD)
076800        MOVE ZERO             TO WKS-SALD-IMP-TBL(WKS-IX-SALD)
076900        MOVE WKS-IX-SALD      TO WKS-IX-RESULTADO
077000     END-IF.
077100 361-BUSCA-SALDO-E. EXIT.
077200
077300*--------> COMPARA UN SALDO DE LA TABLA CONTRA EL BUSCADO
077400 364-COMPARA-UN-SALDO SECTION.
077500     IF WKS-SALD-DIR-TBL(WKS-IX-SALD) = WKS-DIR-BUSQUEDA AND
077600        WKS-SALD-MON-TBL(WKS-IX-SALD) = WKS-MON-BUSQUEDA
077700        MOVE 'S'         TO WKS-SW-RESULTADO
077800        MOVE WKS-IX-SALD TO WKS-IX-RESULTADO
077900     END-IF
078000     SET WKS-IX-SALD UP BY 1.
078100 364-COMPARA-UN-SALDO-E. EXIT.
078200
078300*--------> BUSCA UNA MONEDA POR CODIGO EN LA TABLA TLMONE
078400 362-BUSCA-MONEDA SECTION.
078500     MOVE 'N' TO WKS-SW-RESULTADO
078600     SET WKS-IX-MON TO 1
078700     PERFORM 365-COMPARA-UNA-MONEDA THRU
078800             365-COMPARA-UNA-MONEDA-E
078900             UNTIL WKS-IX-MON > WKS-CANT-MONEDAS.
079000 362-BUSCA-MONEDA-E. EXIT.
079100
079200*--------> COMPARA UNA MONEDA DE LA TABLA CONTRA LA BUSCADA
079300 365-COMPARA-UNA-MONEDA SECTION.
079400     IF WKS-MON-COD-TBL(WKS-IX-MON) = WKS-COD-BUSQUEDA
079500        MOVE 'S'        TO WKS-SW-RESULTADO
079600        MOVE WKS-IX-MON TO WKS-IX-RESULTADO
079700     END-IF
079800     SET WKS-IX-MON UP BY 1.
079900 365-COMPARA-UNA-MONEDA-E. EXIT.
080000
080100*--------> VERIFICA LA LLAVE PRIVADA RECIBIDA CONTRA EL HASH
080200*          GUARDADO EN EL MAESTRO (WKS-IX-CART-ORIG YA UBICADO)
080300 370-VERIFICA-CREDENCIAL SECTION.
080400     MOVE TLMV-LLAVE-PRIV TO WKS-LLAVE-RECIBIDA
080500     PERFORM 371-CALCULA-DIGEST THRU 371-CALCULA-DIGEST-E
080600     IF WKS-HASH-CALCULADO = WKS-CART-HASH-TBL(WKS-IX-CART-ORIG)
080700        MOVE 'S' TO WKS-CREDENCIAL-VALIDA
080800     ELSE
080900        MOVE 'N' TO WKS-CREDENCIAL-VALIDA
081000     END-IF.
081100 370-VERIFICA-CREDENCIAL-E. EXIT.
081200
081300*--------> DIGEST DETERMINISTICO DE LA LLAVE (SUMA PONDERADA DE
081400*          LOS VALORES HEXADECIMALES DE SUS 16 POSICIONES)
081500 371-CALCULA-DIGEST SECTION.
081600     MOVE ZERO TO WKS-SUMA-DIGEST
081700     SET WKS-INDICE-DIGEST TO 1
081800     PERFORM 373-CALCULA-UN-DIGITO THRU 373-CALCULA-UN-DIGITO-E
081900             UNTIL WKS-INDICE-DIGEST > 16
082000     MOVE ZEROS            TO WKS-HASH-CALCULADO
082100     MOVE WKS-SUMA-DIGEST  TO WKS-HASH-CALCULADO (8:9).
082200 371-CALCULA-DIGEST-E. EXIT.
082300
082400*--------> SUMA EL VALOR PONDERADO DE UN CARACTER DE LA LLAVE
082500 373-CALCULA-UN-DIGITO SECTION.
082600     PERFORM 372-VALOR-CARACTER-HEX THRU 372-VALOR-CARACTER-HEX-E
082700     COMPUTE WKS-SUMA-DIGEST = WKS-SUMA-DIGEST +
082800             (WKS-VALOR-CARACTER * WKS-INDICE-DIGEST)
082900     SET WKS-INDICE-DIGEST UP BY 1.
083000 373-CALCULA-UN-DIGITO-E. EXIT.
083100
083200*--------> TRADUCE UN CARACTER HEXADECIMAL A SU VALOR NUMERICO
083300 372-VALOR-CARACTER-HEX SECTION.
083400     IF WKS-CARACTER-DIGEST(WKS-INDICE-DIGEST) IS NOT CLASE-HEXA
083500        MOVE 00 TO WKS-VALOR-CARACTER
083600     ELSE
083700        EVALUATE WKS-CARACTER-DIGEST(WKS-INDICE-DIGEST)
083800           WHEN '0' MOVE 00 TO WKS-VALOR-CARACTER
083900           WHEN '1' MOVE 01 TO WKS-VALOR-CARACTER
084000           WHEN '2' MOVE 02 TO WKS-VALOR-CARACTER
084100           WHEN '3' MOVE 03 TO WKS-VALOR-CARACTER
084200           WHEN '4' MOVE 04 TO WKS-VALOR-CARACTER
084300           WHEN '5' MOVE 05 TO WKS-VALOR-CARACTER
084400           WHEN '6' MOVE 06 TO WKS-VALOR-CARACTER
084500           WHEN '7' MOVE 07 TO WKS-VALOR-CARACTER
084600           WHEN '8' MOVE 08 TO WKS-VALOR-CARACTER
084700           WHEN '9' MOVE 09 TO WKS-VALOR-CARACTER
084800           WHEN 'A' MOVE 10 TO WKS-VALOR-CARACTER
084900           WHEN 'B' MOVE 11 TO WKS-VALOR-CARACTER
085000           WHEN 'C' MOVE 12 TO WKS-VALOR-CARACTER
085100           WHEN 'D' MOVE 13 TO WKS-VALOR-CARACTER
085200           WHEN 'E' MOVE 14 TO WKS-VALOR-CARACTER
085300           WHEN OTHER
085400                    MOVE 15 TO WKS-VALOR-CARACTER
085500        END-EVALUATE
085600     END-IF.
085700 372-VALOR-CARACTER-HEX-E. EXIT.
085800
085900*--------> ARMA Y ESCRIBE EL RECIBO DEL MOVIMIENTO EN CURSO
086000 380-EMITE-RECIBO SECTION.
086100     INITIALIZE TLRC-REG
086200     MOVE TLMV-DIRECCION     TO TLRC-DIRECCION
086300     MOVE TLMV-IMPORTE       TO TLRC-IMPORTE
086400     MOVE WKS-COMISION-CALC    TO WKS-IMPORTE-TRABAJO
086500     MOVE WKS-IMPORTE-TRABAJO  TO TLRC-COMISION
086600
086700     EVALUATE TRUE
086800        WHEN TLMV-ES-DEPOSITO   MOVE 'DEPOSITO'  TO TLRC-TIPO
086900        WHEN TLMV-ES-RETIRO     MOVE 'SAQUE'     TO TLRC-TIPO
087000        WHEN TLMV-ES-CONVERSION MOVE 'CONVERSAO' TO TLRC-TIPO
087100        WHEN TLMV-ES-TRANSFER   MOVE 'TRANSFER'  TO TLRC-TIPO
087200        WHEN OTHER              MOVE SPACES      TO TLRC-TIPO
087300     END-EVALUATE
087400
087500     IF SW-MOVTO-ACEPTADO
087600        ADD 1 TO WKS-CONTADOR-MOVTO
087700        ADD 1 TO WKS-REG-ACEPTADOS
087800        MOVE WKS-CONTADOR-MOVTO TO TLRC-ID-MOVTO
087900        MOVE 'ACEITA'           TO TLRC-ESTADO
088000        MOVE SPACES              TO TLRC-MOTIVO-RECHAZO
088100        EVALUATE TRUE
088200           WHEN TLMV-ES-DEPOSITO
088300                MOVE WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG) TO
088400                     TLRC-IMPORTE-RESULT
088500                MOVE ZEROS TO TLRC-TASA
088600                ADD 1 TO WKS-DEP-ACEPT
088700           WHEN TLMV-ES-RETIRO
088800                MOVE WKS-SALD-IMP-TBL(WKS-IX-SALD-ORIG) TO
088900                     TLRC-IMPORTE-RESULT
089000                MOVE ZEROS TO TLRC-TASA
089100                ADD 1 TO WKS-SAQ-ACEPT
089200           WHEN TLMV-ES-CONVERSION
089300                MOVE WKS-IMPORTE-DESTINO TO TLRC-IMPORTE-RESULT
089400                MOVE TLMV-TASA           TO TLRC-TASA
089500                ADD 1 TO WKS-CONV-ACEPT
089600           WHEN TLMV-ES-TRANSFER
089700                MOVE TLMV-IMPORTE TO TLRC-IMPORTE-RESULT
089800                MOVE ZEROS        TO TLRC-TASA
089900                ADD 1 TO WKS-TRAN-ACEPT
090000        END-EVALUATE
090100     ELSE
090200        ADD 1 TO WKS-REG-RECHAZADOS
090300        MOVE ZERO               TO TLRC-ID-MOVTO
090400        MOVE 'REJEITAD'         TO TLRC-ESTADO
090500        MOVE WKS-MOTIVO-RECHAZO TO TLRC-MOTIVO-RECHAZO
090600        MOVE ZERO               TO TLRC-IMPORTE-RESULT
090700        MOVE ZEROS              TO TLRC-TASA
090800        MOVE ZERO               TO TLRC-COMISION
090900        EVALUATE TRUE
091000           WHEN TLMV-ES-DEPOSITO   ADD 1 TO WKS-DEP-RECH
091100           WHEN TLMV-ES-RETIRO     ADD 1 TO WKS-SAQ-RECH
091200           WHEN TLMV-ES-CONVERSION ADD 1 TO WKS-CONV-RECH
091300           WHEN TLMV-ES-TRANSFER   ADD 1 TO WKS-TRAN-RECH
091400        END-EVALUATE
091500     END-IF
091600
091700     WRITE TLRC-REG
091800     IF FS-TLRECI NOT = 0
091900        DISPLAY 'ERROR AL ESCRIBIR RECIBO, FS: ' FS-TLRECI
092000        MOVE 91 TO RETURN-CODE
092100        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-E
092200        STOP RUN
092300     END-IF
092400
092500     IF WKS-MODO-TRAZA
092600        DISPLAY 'CARTBAT1 MOVTO ' WKS-CONTADOR-MOVTO
092700                ' TIPO '  TLRC-TIPO
092800                ' ESTADO ' TLRC-ESTADO
092900     END-IF.
093000 380-EMITE-RECIBO-E. EXIT.
093100
093200*--------> REESCRIBE EL ARCHIVO DE SALDOS DE CIERRE (TLSALDO)
093300 400-GRABAR-SALDOS SECTION.
093400     SET WKS-IX-SALD TO 1
093500     PERFORM 401-GRABA-UN-REG-SALDO THRU 401-GRABA-UN-REG-SALDO-E
093600             UNTIL WKS-IX-SALD > WKS-CANT-SALDOS.
093700 400-GRABAR-SALDOS-E. EXIT.
093800
093900*--------> ESCRIBE UN SALDO DE CIERRE Y AVANZA EL INDICE
094000 401-GRABA-UN-REG-SALDO SECTION.
094100     MOVE WKS-SALD-DIR-TBL(WKS-IX-SALD) TO TLSO-DIRECCION
094200     MOVE WKS-SALD-MON-TBL(WKS-IX-SALD) TO TLSO-ID-MONEDA
094300     MOVE WKS-SALD-IMP-TBL(WKS-IX-SALD) TO TLSO-IMPORTE
094400     WRITE TLSO-REG
094500     IF FS-TLSALDO NOT = 0
094600        DISPLAY 'ERROR AL ESCRIBIR SALDO, FS: ' FS-TLSALDO
094700        MOVE 91 TO RETURN-CODE
094800        PERFORM 600-CIERRA-ARCHIVOS THRU 600-CIERRA-ARCHIVOS-E
094900        STOP RUN
095000     END-IF
095100     SET WKS-IX-SALD UP BY 1.
095200 401-GRABA-UN-REG-SALDO-E. EXIT.
095300
095400*--------> IMPRIME EL REPORTE DE CONTROL TLCTRL
095500 500-IMPRIME-CONTROL SECTION.
095600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
095700
095800     MOVE SPACES TO REG-TLCTRL
095900     WRITE REG-TLCTRL FROM WKS-LINEA-ENCABEZADO
096000
096100     MOVE SPACES           TO WKS-LINEA-DETALLE
096200     MOVE 'DEPOSITO'       TO WKS-DET-TIPO
096300     MOVE WKS-DEP-ACEPT    TO WKS-DET-ACEPTADOS
096400     MOVE WKS-DEP-RECH     TO WKS-DET-RECHAZADOS
096500     WRITE REG-TLCTRL FROM WKS-LINEA-DETALLE
096600
096700     MOVE SPACES           TO WKS-LINEA-DETALLE
096800     MOVE 'SAQUE'          TO WKS-DET-TIPO
096900     MOVE WKS-SAQ-ACEPT    TO WKS-DET-ACEPTADOS
097000     MOVE WKS-SAQ-RECH     TO WKS-DET-RECHAZADOS
097100     WRITE REG-TLCTRL FROM WKS-LINEA-DETALLE
097200
097300     MOVE SPACES           TO WKS-LINEA-DETALLE
097400     MOVE 'CONVERSAO'      TO WKS-DET-TIPO
097500     MOVE WKS-CONV-ACEPT   TO WKS-DET-ACEPTADOS
097600     MOVE WKS-CONV-RECH    TO WKS-DET-RECHAZADOS
097700     WRITE REG-TLCTRL FROM WKS-LINEA-DETALLE
097800
097900     MOVE SPACES           TO WKS-LINEA-DETALLE
098000     MOVE 'TRANSFER'       TO WKS-DET-TIPO
098100     MOVE WKS-TRAN-ACEPT   TO WKS-DET-ACEPTADOS
098200     MOVE WKS-TRAN-RECH    TO WKS-DET-RECHAZADOS
098300     WRITE REG-TLCTRL FROM WKS-LINEA-DETALLE
098400
098500     SET WKS-IX-MON TO 1
098600     PERFORM 501-IMPRIME-UNA-COMISION THRU
098700             501-IMPRIME-UNA-COMISION-E
098800             UNTIL WKS-IX-MON > WKS-CANT-MONEDAS
098900
099000     MOVE SPACES            TO WKS-LINEA-PIE
099100     MOVE WKS-REG-LEIDOS     TO WKS-PIE-LEIDOS
099200     MOVE WKS-REG-ACEPTADOS  TO WKS-PIE-ACEPT
099300     MOVE WKS-REG-RECHAZADOS TO WKS-PIE-RECH
099400     WRITE REG-TLCTRL FROM WKS-LINEA-PIE.
099500 500-IMPRIME-CONTROL-E. EXIT.
099600
099700*--------> IMPRIME EL TOTAL DE COMISION DE UNA MONEDA (SI HUBO)
099800 501-IMPRIME-UNA-COMISION SECTION.
099900     IF WKS-COM-MON-TOTAL(WKS-IX-MON) > ZERO
100000        MOVE SPACES TO WKS-LINEA-COMISION
100100        MOVE WKS-MON-COD-TBL(WKS-IX-MON)   TO WKS-COM-MONEDA
100200        MOVE WKS-COM-MON-TOTAL(WKS-IX-MON) TO WKS-COM-TOTAL
100300        WRITE REG-TLCTRL FROM WKS-LINEA-COMISION
100400     END-IF
100500     SET WKS-IX-MON UP BY 1.
100600 501-IMPRIME-UNA-COMISION-E. EXIT.
100700
100800*--------> CIERRE DE LOS 7 ARCHIVOS DEL PROCESO
100900 600-CIERRA-ARCHIVOS SECTION.
101000     CLOSE TLCART, TLMONE, TLSALDI, TLMOVT,
101100           TLSALDO, TLRECI, TLCTRL.
101200 600-CIERRA-ARCHIVOS-E. EXIT.
