000100******************************************************************
000200*              TLMOVT  -  SOLICITUD DE MOVIMIENTO DE CARTERA     *
000300******************************************************************
000400*   TIPOS VALIDOS DE TLMV-TIPO : DEP  = DEPOSITO                 *
000500*                                SAQ  = RETIRO                   *
000600*                                CONV = CONVERSION DE MONEDA     *
000700*                                TRAN = TRANSFERENCIA            *
000800*   ANCHO                      : 94 POSICIONES (88 DE CAMPOS DE  *
000900*                                CONTRATO + 06 DE RELLENO FINAL) *
001000******************************************************************
001100 01  TLMV-REG.
001200     02  TLMV-TIPO               PIC X(04).
001300         88  TLMV-ES-DEPOSITO            VALUE 'DEP '.
001400         88  TLMV-ES-RETIRO              VALUE 'SAQ '.
001500         88  TLMV-ES-CONVERSION          VALUE 'CONV'.
001600         88  TLMV-ES-TRANSFER            VALUE 'TRAN'.
001700     02  TLMV-DIRECCION          PIC X(16).
001800     02  TLMV-MON-ORIGEN         PIC X(05).
001900     02  TLMV-MON-DESTINO        PIC X(05).
002000     02  TLMV-DIR-DESTINO        PIC X(16).
002100     02  TLMV-IMPORTE            PIC 9(11)V99.
002200     02  TLMV-LLAVE-PRIV         PIC X(16).
002300     02  TLMV-TASA               PIC 9(07)V9(06).
002400     02  FILLER                  PIC X(06).
002500
