000100******************************************************************
000200*              TLRECI  -  RECIBO DE MOVIMIENTO PROCESADO         *
000300******************************************************************
000400*   LLAVE DE ACCESO          : TLRC-ID-MOVTO (SECUENCIAL, SOLO   *
000500*                              SE ASIGNA A LOS MOVIMIENTOS       *
000600*                              ACEPTADOS - EN RECHAZO QUEDA EN   *
000700*                              CERO)                             *
000800*   NOTA                     : EL INSTRUCTIVO DE INTERCAMBIO     *
000900*                              DOCUMENTA ESTE REGISTRO COMO DE   *
001000*                              118 POSICIONES PERO LA SUMA REAL  *
001100*                              CAMPO A CAMPO DA 121 - SE RESPETA *
001200*                              EL ANCHO DE CADA CAMPO TAL COMO   *
001300*                              VIENE EN EL INSTRUCTIVO, NO EL    *
001400*                              TOTAL GLOBAL (VER BITACORA ABAJO) *
001500******************************************************************
001600 01  TLRC-REG.
001700     02  TLRC-ID-MOVTO           PIC 9(07).
001800     02  TLRC-TIPO               PIC X(08).
001900     02  TLRC-DIRECCION          PIC X(16).
002000     02  TLRC-IMPORTE            PIC 9(11)V99.
002100     02  TLRC-COMISION           PIC 9(11)V99.
002200     02  TLRC-IMPORTE-RESULT     PIC 9(11)V99.
002300     02  TLRC-TASA               PIC 9(07)V9(06).
002400     02  TLRC-ESTADO             PIC X(08).
002500         88  TLRC-ACEPTADA               VALUE 'ACEITA'.
002600         88  TLRC-RECHAZADA              VALUE 'REJEITAD'.
002700     02  TLRC-MOTIVO-RECHAZO     PIC X(30).
002800
