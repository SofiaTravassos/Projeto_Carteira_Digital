000100******************************************************************
000200*              TLSALD  -  SALDO DE CARTERA POR MONEDA            *
000300******************************************************************
000400*   LLAVE DE ACCESO          : TLSL-DIRECCION + TLSL-ID-MONEDA   *
000500*                              (COMPUESTA)                       *
000600*   USO                      : COMPARTIDO ENTRE EL SALDO DE      *
000700*                              ENTRADA (TLSALDI) Y EL SALDO DE   *
000800*                              SALIDA (TLSALDO) DEL PROCESO      *
000900*   ANCHO                    : 32 POSICIONES, SIN RELLENO -      *
001000*                              CAMPOS EXACTOS SEGUN CONTRATO     *
001100*                              DEL ARCHIVO RECIBIDO              *
001200******************************************************************
001300 01  TLSL-REG.
001400     02  TLSL-DIRECCION          PIC X(16).
001500     02  TLSL-ID-MONEDA          PIC 9(03).
001600     02  TLSL-IMPORTE            PIC S9(11)V99.
001700
